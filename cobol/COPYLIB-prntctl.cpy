000100*--------------------------------------------------------------           
000200* COPY MEMBER:  PRNTCTL                                                   
000300* PURPOSE:  PAGE/LINE CONTROL FIELDS AND TODAY'S-DATE BREAK-              
000400*           DOWN, SHARED BY PEGSCRN'S REPORT-WRITING                      
000500*           PARAGRAPHS.  SPLIT OUT OF PEGSCRN IN 1996 SO THE              
000600*           NEXT REPORT PROGRAM WOULDN'T HAVE TO RETYPE IT.               
000700*--------------------------------------------------------------           
000800 01  PRINTER-CONTROL-FIELDS.                                              
000900     05  LINE-SPACEING            PIC 9(02) VALUE 1.                      
001000     05  LINE-COUNT               PIC S9(03) COMP VALUE 999.              
001100     05  LINES-ON-PAGE            PIC S9(03) COMP VALUE 56.               
001200     05  PAGE-COUNT               PIC S9(03) COMP VALUE 1.                
001300     05  TOP-OF-PAGE              PIC X(01) VALUE '1'.                    
001400     05  SINGLE-SPACE             PIC X(01) VALUE ' '.                    
001500     05  DOUBLE-SPACE             PIC X(01) VALUE '0'.                    
001600     05  TRIPLE-SPACE             PIC X(01) VALUE '-'.                    
001700     05  FILLER                   PIC X(10).                              
001800*--------------------------------------------------------------           
001900* TODAYS-DATE IS FILLED BY "ACCEPT TODAYS-DATE FROM DATE" IN              
002000* LIEU OF THE NEWER FUNCTION CURRENT-DATE (SHOP STANDARD SINCE            
002100* THE Y2K REWORK -- SEE PEGSCRN CHANGE LOG, CR-1998-114).                 
002200*--------------------------------------------------------------           
002300 01  TODAYS-DATE.                                                         
002400     10  TD-YEAR                  PIC 9(02).                      CR-1998 
002500     10  TD-MONTH                 PIC 9(02).                              
002600     10  TD-DAY                   PIC 9(02).                              
002700*--------------------------------------------------------------           
002800* TD-CENTURY-VIEW REDEFINES THE TWO-DIGIT YEAR SO THE CENTURY             
002900* CAN BE PINNED WITHOUT A FOURTH FIELD -- TD-YEAR OF 00-49 IS             
003000* 20XX, 50-99 IS 19XX, WHICH IS ALL THIS SHOP'S BACK FILES NEED.          
003100*--------------------------------------------------------------           
003200 01  TD-CENTURY-VIEW REDEFINES TODAYS-DATE.                               
003300     10  TD-CV-YEAR                PIC 9(02).                             
003400     10  FILLER                    PIC X(04).                             
003500 01  WS-CURRENT-YEAR-4             PIC 9(04) COMP.                        
