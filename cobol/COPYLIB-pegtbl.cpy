000100*--------------------------------------------------------------           
000200* COPY MEMBER:  PEGTBL                                                    
000300* PURPOSE:  LINKAGE SECTION PARAMETERS FOR THE PEGHIST CALL.              
000400*           PEGSCRN PASSES A SYMBOL AND GETS BACK AN OCCURS               
000500*           TABLE OF THAT SYMBOL'S QUARTERLY HISTORY, MOST                
000600*           RECENT QUARTER FIRST (INDEX 1 IN THE TABLE = INDEX            
000700*           0 IN THE FEED -- TABLE SUBSCRIPTS START AT 1).                
000800*           THE FOUR PARAMETERS BELOW CARRY NO PREFIX, SAME AS            
000900*           THE LINKAGE PARMS ON THE UNEMREAD CALL -- AN EARLIER          
001000*           REVISION HAD TACKED AN LK- ONTO EACH ONE, A HABIT NO          
001100*           OTHER CALL IN THE SHOP FOLLOWS, BACKED OUT (CR-2170).         
001200*--------------------------------------------------------------           
001300 01  REQUEST-SYMBOL           PIC X(10).                          CR-2170 
001400 01  QUARTER-COUNT            PIC S9(03) COMP.                    CR-2170 
001500 01  FOUND-SW                 PIC X(01).                          CR-2170 
001600     88  SYMBOL-FOUND                 VALUE 'Y'.                          
001700     88  SYMBOL-NOT-FOUND             VALUE 'N'.                          
001800*--------------------------------------------------------------           
001900* QUARTER-COUNT-MAX CAPS THE TABLE AT 120 QUARTERS (30 YEARS              
002000* OF HISTORY), WHICH COVERS THE 0-28 YEARS-AGO BACKTEST RANGE             
002100* WITH ROOM TO SPARE FOR THE TWO LOOK-AHEAD QUARTERS.                     
002200*--------------------------------------------------------------           
002300 01  QUARTER-TABLE.                                                       
002400     05  TBL-FINANCIAL-QUARTER OCCURS 1 TO 120 TIMES                      
002500                 DEPENDING ON QUARTER-COUNT                               
002600                 INDEXED BY QTR-NDX.                              CR-2170 
002700         10  TBL-SYMBOL                PIC X(10).                         
002800         10  TBL-QUARTER-INDEX         PIC 9(04).                         
002900         10  TBL-PRICE                 PIC S9(09)V99.             CR-2183 
003000         10  TBL-EPS-TTM               PIC S9(07)V9999.           CR-2183 
003100         10  TBL-PEG-GROUP.                                               
003200             15  TBL-PEG-0             PIC S9(05)V99.             CR-2183 
003300             15  TBL-PEG-1             PIC S9(05)V99.             CR-2183 
003400             15  TBL-PEG-2             PIC S9(05)V99.             CR-2183 
003500         10  TBL-ALTMAN-Z              PIC S9(05)V99.             CR-2183 
003600         10  TBL-GROWTH-FLAGS.                                            
003700             15  TBL-PROFITABLE-5Y-SW  PIC X(01).                         
003800                 88  TBL-PROFITABLE-5Y         VALUE 'Y'.                 
003900             15  TBL-STABLE-GROWTH-5Y-SW PIC X(01).                       
004000                 88  TBL-STABLE-GROWTH-5Y      VALUE 'Y'.                 
004100         10  TBL-LATEST-PRICE          PIC S9(09)V99.             CR-2183 
004200*--------------------------------------------------------------           
004300* TBL-OLD-FEED-SOURCE, TBL-LOAD-BATCH-ID AND TBL-RESERVED-AREA            
004400* ARE CARRIED OVER FROM PEGQTR BYTE FOR BYTE SO A TABLE ROW               
004500* LOOKS LIKE A FRESHLY-READ PQ-RECORD IN EVERY RESPECT, NOT               
004600* JUST THE FIELDS PEGSCRN HAPPENS TO USE TODAY (CR-2140).         CR-2140 
004700*--------------------------------------------------------------           
004800         10  TBL-OLD-FEED-SOURCE       PIC X(04).                         
004900         10  TBL-LOAD-BATCH-ID         PIC X(06).                         
005000         10  TBL-RESERVED-AREA         PIC X(05).                         
005100         10  FILLER                    PIC X(10).                         
005200*--------------------------------------------------------------           
005300* TBL-PEG-GROUP-X IS THE SAME SPACES-CHECK REDEFINES CARRIED              
005400* OVER FROM PEGQTR, SO PEGSCRN CAN TEST THE TABLE ROW THE SAME            
005500* WAY IT WOULD TEST A FRESHLY-READ PQ-RECORD (CR-0114).  WIDENED          
005600* 12 TO 21 WHEN THE THREE PEG SLOTS CAME OFF COMP-3 (CR-2183).            
005700*--------------------------------------------------------------           
005800         10  TBL-PEG-GROUP-X REDEFINES TBL-PEG-GROUP                      
005900                                       PIC X(21).                 CR-2183 
006000*--------------------------------------------------------------           
006100* TBL-ROW-KEY REDEFINES THE WHOLE TABLE AS A FLAT KEY PER ROW             
006200* SO PEGHIST CAN CONFIRM THE SYMBOL IT JUST STORED STILL                  
006300* MATCHES THE REQUESTED SYMBOL WITHOUT QUALIFYING THE WHOLE               
006400* GROUP (CR-0402).  FILLER WIDENED 65 TO 92 WHEN THE ROW'S        CR-0402 
006500* MONEY/RATIO FIELDS CAME OFF COMP-3 AND GREW FROM PACKED TO              
006600* DISPLAY WIDTH (CR-2183).                                                
006700*--------------------------------------------------------------           
006800     05  TBL-ROW-KEY REDEFINES TBL-FINANCIAL-QUARTER                      
006900                 OCCURS 1 TO 120 TIMES                                    
007000                 DEPENDING ON QUARTER-COUNT                       CR-2170 
007100                 INDEXED BY RK-NDX.                                       
007200         10  TBL-RK-SYMBOL             PIC X(10).                         
007300         10  FILLER                    PIC X(92).                 CR-2183 
