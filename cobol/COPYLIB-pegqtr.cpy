000100*--------------------------------------------------------------           
000200* COPY MEMBER:  PEGQTR                                                    
000300* PURPOSE:  ONE QUARTER OF A SYMBOL'S FINANCIAL HISTORY, AS               
000400*           READ FROM FINANCIALS-FILE.  QUARTERS FOR A GIVEN              
000500*           SYMBOL ARE ORDERED MOST-RECENT-FIRST (INDEX 0).               
000600* USED BY:  PEGHIST (FD), PEGSCRN (REPORT WORK FIELDS).                   
000700*--------------------------------------------------------------           
000800 01  PQ-RECORD.                                                           
000900     05  PQ-SYMBOL                 PIC X(10).                             
001000     05  PQ-QUARTER-INDEX          PIC 9(04).                             
001100     05  PQ-PRICE                  PIC S9(09)V99.                 CR-2183 
001200     05  PQ-EPS-TTM                PIC S9(07)V9999.               CR-2183 
001300     05  PQ-PEG-GROUP.                                                    
001400         10  PQ-PEG-0              PIC S9(05)V99.                 CR-2183 
001500         10  PQ-PEG-1              PIC S9(05)V99.                 CR-2183 
001600         10  PQ-PEG-2              PIC S9(05)V99.                 CR-2183 
001700     05  PQ-ALTMAN-Z               PIC S9(05)V99.                 CR-2183 
001800     05  PQ-GROWTH-FLAGS.                                                 
001900         10  PQ-PROFITABLE-5Y-SW   PIC X(01).                             
002000             88  PQ-PROFITABLE-5Y          VALUE 'Y'.                     
002100         10  PQ-STABLE-GROWTH-5Y-SW PIC X(01).                            
002200             88  PQ-STABLE-GROWTH-5Y       VALUE 'Y'.                     
002300     05  PQ-LATEST-PRICE           PIC S9(09)V99.                 CR-2183 
002400*--------------------------------------------------------------           
002500* THE THREE FIELDS BELOW PREDATE THE 2002 VENDOR FEED CHANGE.             
002600* PQ-OLD-FEED-SOURCE CARRIED A ONE-LETTER VENDOR CODE ('A'/'B')           
002700* WHEN TWO COMPETING DATA VENDORS WERE BOTH FEEDING THIS FILE;            
002800* PQ-LOAD-BATCH-ID HELD THE NIGHTLY LOAD JOB'S BATCH NUMBER SO            
002900* A BAD FEED COULD BE BACKED OUT BY BATCH.  NEITHER PEGHIST NOR           
003000* PEGSCRN READS THEM NOW, BUT DOWNSTREAM RECON JOBS STILL CARE            
003100* ABOUT THE BYTE POSITIONS, SO THE FIELDS STAY (CR-2140).         CR-2140 
003200* PQ-RESERVED-AREA WAS SET ASIDE FOR A DEBT-COVERAGE RATIO THAT           
003300* FINANCE NEVER FUNDED -- LEFT IN PLACE IN CASE THEY COME BACK.           
003400*--------------------------------------------------------------           
003500     05  PQ-OLD-FEED-SOURCE        PIC X(04).                             
003600     05  PQ-LOAD-BATCH-ID          PIC X(06).                             
003700     05  PQ-RESERVED-AREA          PIC X(05).                             
003800     05  FILLER                    PIC X(10).                             
003900*--------------------------------------------------------------           
004000* PQ-PEG-GROUP-X TESTS THE THREE PEG SLOTS AS RAW BYTES IN ONE            
004100* SHOT -- A QUARTER THAT NEVER GOT A PEG COMPUTED BY THE                  
004200* UPSTREAM FEED COMES THROUGH AS SPACES, NOT A DISPLAY ZERO, SO           
004300* THE "PEG MUST BE PRESENT" SCREEN (CR-0114) CAN TEST FOR         CR-0114 
004400* SPACES WITHOUT EXAMINING EACH SLOT SEPARATELY.  WIDENED 12 TO           
004500* 21 WHEN THE THREE PEG SLOTS CAME OFF COMP-3 (CR-2183).          CR-2183 
004600*--------------------------------------------------------------           
004700     05  PQ-PEG-GROUP-X REDEFINES PQ-PEG-GROUP                            
004800                                   PIC X(21).                     CR-2183 
004900*--------------------------------------------------------------           
005000* PQ-GROWTH-FLAGS-X GIVES A ONE-SHOT "BOTH Y" TEST FOR THE                
005100* STABLE-GROWTH / PROFITABLE SCREEN (CR-0201) INSTEAD OF TWO      CR-0201 
005200* SEPARATE 88-LEVEL TESTS.                                                
005300*--------------------------------------------------------------           
005400     05  PQ-GROWTH-FLAGS-X REDEFINES PQ-GROWTH-FLAGS              CR-0201 
005500                                   PIC X(02).                             
005600*--------------------------------------------------------------           
005700* PQ-QUARTER-KEY GIVES PEGHIST A SINGLE ALPHANUMERIC KEY TO               
005800* COMPARE AGAINST THE PRIOR RECORD WHEN WATCHING FOR THE                  
005900* SYMBOL TO CHANGE IN THE SORTED FEED (CR-0402).  FILLER WIDENED  CR-0402 
006000* 65 TO 92 WHEN PQ-RECORD'S MONEY/RATIO FIELDS CAME OFF COMP-3            
006100* AND GREW FROM PACKED TO DISPLAY WIDTH (CR-2183).                        
006200*--------------------------------------------------------------           
006300     05  PQ-QUARTER-KEY REDEFINES PQ-RECORD.                              
006400         10  PQ-QK-SYMBOL          PIC X(10).                             
006500         10  FILLER                PIC X(92).                     CR-2183 
