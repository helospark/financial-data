000100*--------------------------------------------------------------           
000200* PROGRAM NAME:    PEGSCRN                                                
000300* ORIGINAL AUTHOR: DAVID QUINTERO                                         
000400* PURPOSE:         BACKTESTS THE "LOW TRAILING PEG" STOCK SCREEN          
000500*                  OVER LOOKBACK HORIZONS OF 0 TO 28 YEARS.  FOR          
000600*                  EACH HORIZON AND EACH SYMBOL IN THE UNIVERSE,          
000700*                  SCREENS THE SYMBOL'S QUARTERLY HISTORY (VIA A          
000800*                  CALL TO PEGHIST), APPLIES THE VALUE/QUALITY/           
000900*                  GROWTH SCREEN AND THE PEG SELECTION TEST, AND          
001000*                  IF THE SYMBOL QUALIFIES, TRACKS HOW FAR THE            
001100*                  PRICE GREW BETWEEN THE SCREENING QUARTER AND           
001200*                  TODAY.  PRINTS A DETAIL LINE PER PICK AND A            
001300*                  SUMMARY LINE PER HORIZON AGAINST THE S&P 500.          
001400* CALLS:           PEGHIST (ONE CALL PER SYMBOL PER HORIZON).             
001500*--------------------------------------------------------------           
001600* MAINTENANCE LOG                                                         
001700* DATE       AUTHOR           MAINTENANCE REQUIREMENT                     
001800* ---------- ---------------- ----------------------------------          
001900* 04/11/91   DAVID QUINTERO   CREATED FOR TRAILING PEG SCREEN             
002000* 09/02/91   DAVID QUINTERO   ADDED BENCHMARK LOOKUP, BLANK LINE          
002100*                             AFTER EACH HORIZON'S SUMMARY                
002200* 02/14/93   R SABOURIN       PE SCREEN NOW REQUIRES EPS-TTM > 0          
002300*                             BEFORE DIVIDING, WAS ABENDING ON            
002400*                             A ZERO-EARNINGS QUARTER                     
002500* 07/30/95   R SABOURIN       RAISED SYMBOL/PROFILE TABLE CAPS            
002600*                             TO 2000 ENTRIES                             
002700* 11/19/98   ED ACKERMAN      Y2K: REPLACED FUNCTION CURRENT-             
002800*                             DATE WITH ACCEPT FROM DATE AND A            
002900*                             4-DIGIT CENTURY PIN (CR-1998-114)           
003000* 03/08/02   K MBEKI          CR-0402 ADDED ROW-KEY REDEFINES TO          
003100*                             PEGQTR/PEGTBL, USED HERE TOO                
003200* 06/21/06   K MBEKI          CR-0114 PEG-PRESENT SCREEN ADDED,           
003300*                             A SHORT HISTORY WAS SCORING AS A            
003400*                             ZERO PEG AND PASSING THE SELECT             
003500* 10/30/11   T OYELARAN       CR-0781 SKIP SYMBOL CLEANLY WHEN            
003600*                             PEGHIST REPORTS NOT FOUND                   
003700* 05/14/15   T OYELARAN       CR-1290 ANNUAL-PCT NOW SKIPPED              
003800*                             (NOT JUST ZEROED) WHEN YEARS-AGO            
003900*                             IS ZERO, PER ANALYST REQUEST                
004000* 02/09/19   S KOWALCZYK      CR-1654 PAGE-BREAK HEADING REUSED           
004100*                             FROM COV19USA VIA NEW PRNTCTL COPY          
004200* 06/02/21   J FENWICK        CR-2077 PUT HEADING-LINE-2 BACK TO          
004300*                             THE ORIGINAL WORDING, A WELL-MEANING        
004400*                             EDIT HAD CHANGED IT TO NAME THE REAL        
004500*                             COLUMNS -- RUN CONTROL WANTS IT LEFT        
004600*                             AS IS, SAME AS EVERY YEAR BEFORE IT         
004700* 01/11/22   J FENWICK        CR-2104 WIDENED REPORT-RECORD AND           
004800*                             NEXT-REPORT-LINE 132 TO 180, DETAIL         
004900*                             LINE WAS 177 BYTES AND INDUSTRY WAS         
005000*                             GETTING CHOPPED OFF EVERY PRINT LINE        
005100* 08/30/23   R SABOURIN       CR-2140 PEGTBL/PEGQTR PICKED UP             
005200*                             THE OLD VENDOR-SOURCE AND BATCH-ID          
005300*                             FIELDS, NO CHANGE NEEDED HERE SINCE         
005400*                             THIS PGM NEVER REFERENCED THEM              
005500* 02/06/24   R SABOURIN       CR-2155 ADDED WS-TOTAL-DETAIL-LINES         
005600*                             TALLY AND END-OF-JOB DISPLAY, OPS           
005700*                             WANTED A LINE COUNT IN THE JOB LOG          
005800* 05/14/24   J FENWICK        CR-2170 DROPPED THE LK- PREFIX ON           
005900*                             THE PEGHIST CALL PARAMETERS, NO             
006000*                             OTHER CALL IN THE SHOP DOES THAT            
006100* 06/03/24   K MBEKI          CR-2183 WS-BACKTEST-FIELDS AND THE          
006200*                             -D DISPLAY-ROUNDING FIELDS, PLUS            
006300*                             THE BENCHMARK GROWTH FIELDS, BACK           
006400*                             TO DISPLAY -- THIS SHOP NEVER PACKED        
006500*                             A MONEY OR RATIO FIELD, PERIOD              
006600*--------------------------------------------------------------           
006700 IDENTIFICATION DIVISION.                                                 
006800 PROGRAM-ID.    PEGSCRN.                                                  
006900 AUTHOR.        DAVID QUINTERO.                                           
007000 INSTALLATION.  MERIDIAN SECURITIES - DATA PROCESSING.                    
007100 DATE-WRITTEN.  04/11/1991.                                               
007200 DATE-COMPILED.                                                           
007300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
007400 ENVIRONMENT DIVISION.                                                    
007500 CONFIGURATION SECTION.                                                   
007600 SOURCE-COMPUTER.   IBM-3090.                                             
007700 OBJECT-COMPUTER.   IBM-3090.                                             
007800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
007900 INPUT-OUTPUT SECTION.                                                    
008000 FILE-CONTROL.                                                            
008100     SELECT SYMBOL-FILE     ASSIGN TO SYMBLIST                            
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS IS WS-SYMBOL-STATUS.                                 
008400     SELECT PROFILE-FILE    ASSIGN TO PROFLIST                            
008500         ORGANIZATION IS LINE SEQUENTIAL                                  
008600         FILE STATUS IS WS-PROFILE-STATUS.                                
008700     SELECT BENCHMARK-FILE  ASSIGN TO BENCHLST                            
008800         ORGANIZATION IS LINE SEQUENTIAL                                  
008900         FILE STATUS IS WS-BENCHMRK-STATUS.                               
009000     SELECT REPORT-FILE     ASSIGN TO RPTOUT                              
009100         ORGANIZATION IS LINE SEQUENTIAL                                  
009200         FILE STATUS IS WS-REPORT-STATUS.                                 
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500 FD  SYMBOL-FILE                                                          
009600     LABEL RECORDS ARE STANDARD                                           
009700     RECORDING MODE IS F.                                                 
009800 01  SYMBOL-FILE-REC             PIC X(10).                               
009900 FD  PROFILE-FILE                                                         
010000     LABEL RECORDS ARE STANDARD                                           
010100     RECORDING MODE IS F.                                                 
010200 01  PROFILE-FILE-REC.                                                    
010300     05  PF-SYMBOL                PIC X(10).                              
010400     05  PF-COMPANY-NAME          PIC X(60).                              
010500     05  PF-INDUSTRY              PIC X(40).                              
010600     05  FILLER                   PIC X(10).                              
010700 FD  BENCHMARK-FILE                                                       
010800     LABEL RECORDS ARE STANDARD                                           
010900     RECORDING MODE IS F.                                                 
011000 01  BENCHMARK-FILE-REC.                                                  
011100     05  BF-YEARS-AGO             PIC 9(02).                              
011200     05  BF-SP500-GROWTH          PIC S9(05)V9999.                CR-2183 
011300     05  FILLER                   PIC X(03).                              
011400*--------------------------------------------------------------           
011500* REPORT-RECORD WAS WIDENED FROM THE OLD 132-BYTE COV19 PRINT             
011600* WIDTH TO 180 (CR-2104) -- DL-COMPANY-NAME PLUS DL-INDUSTRY              
011700* ALONE RUN PAST 132, AND THE OLD WIDTH WAS QUIETLY TRUNCATING            
011800* THE INDUSTRY COLUMN OFF THE RIGHT EDGE OF EVERY DETAIL LINE.            
011900*--------------------------------------------------------------           
012000 FD  REPORT-FILE                                                          
012100     LABEL RECORDS ARE STANDARD                                           
012200     RECORDING MODE IS F.                                                 
012300 01  REPORT-RECORD                PIC X(180).                             
012400 WORKING-STORAGE SECTION.                                                 
012500*--------------------------------------------------------------           
012600* WS-TOTAL-DETAIL-LINES IS A RUN-LEVEL TALLY, NOT PART OF ANY             
012700* HORIZON'S WORK AREA, SO IT STAYS A STANDALONE 77-LEVEL RATHER           
012800* THAN GETTING FOLDED INTO WS-BACKTEST-FIELDS BELOW (CR-2155).            
012900* OPERATIONS WANTED A LINE COUNT IN THE JOB LOG TO COMPARE                
013000* AGAINST THE PRIOR RUN WHEN A FEED LOOKED SHORT.                         
013100*--------------------------------------------------------------           
013200 77  WS-TOTAL-DETAIL-LINES       PIC S9(07) COMP VALUE 0.         CR-2155 
013300     COPY PRNTCTL.                                                        
013400 01  WS-FILE-STATUSES.                                                    
013500     05  WS-SYMBOL-STATUS          PIC X(02).                             
013600         88  WS-SYMBOL-OK                  VALUE '00'.                    
013700         88  WS-SYMBOL-EOF                 VALUE '10'.                    
013800     05  WS-PROFILE-STATUS         PIC X(02).                             
013900         88  WS-PROFILE-OK                 VALUE '00'.                    
014000         88  WS-PROFILE-EOF                VALUE '10'.                    
014100     05  WS-BENCHMRK-STATUS        PIC X(02).                             
014200         88  WS-BENCHMRK-OK                VALUE '00'.                    
014300         88  WS-BENCHMRK-EOF               VALUE '10'.                    
014400     05  WS-REPORT-STATUS          PIC X(02).                             
014500         88  WS-REPORT-OK                  VALUE '00'.                    
014600     05  FILLER                    PIC X(08).                             
014700*--------------------------------------------------------------           
014800* SYMBOL-TABLE-AREA, PROFILE-TABLE-AREA AND BENCHMARK-TABLE-              
014900* AREA ARE LOADED ONCE AT START-UP AND HELD FOR THE WHOLE                 
015000* 29-HORIZON BACKTEST -- RE-READING SYMBOL-FILE 29 TIMES WOULD            
015100* HAVE COST MORE I/O THAN THE JOB WINDOW ALLOWS (R SABOURIN,              
015200* 1995 CAPACITY REVIEW).                                                  
015300*--------------------------------------------------------------           
015400 01  SYMBOL-TABLE-AREA.                                                   
015500     05  WS-SYMBOL-COUNT           PIC S9(04) COMP VALUE 0.               
015600     05  SYMBOL-TABLE OCCURS 1 TO 2000 TIMES                              
015700                 DEPENDING ON WS-SYMBOL-COUNT                             
015800                 INDEXED BY SYM-NDX.                                      
015900         10  ST-SYMBOL             PIC X(10).                             
016000         10  FILLER                PIC X(10).                             
016100 01  PROFILE-TABLE-AREA.                                                  
016200     05  WS-PROFILE-COUNT          PIC S9(04) COMP VALUE 0.               
016300     05  PROFILE-TABLE OCCURS 1 TO 2000 TIMES                             
016400                 DEPENDING ON WS-PROFILE-COUNT                            
016500                 INDEXED BY PRF-NDX.                                      
016600         10  PT-SYMBOL             PIC X(10).                             
016700         10  PT-COMPANY-NAME       PIC X(60).                             
016800         10  PT-INDUSTRY           PIC X(40).                             
016900         10  FILLER                PIC X(10).                             
017000*--------------------------------------------------------------           
017100* PT-ROW-KEY GIVES THE PROFILE SEARCH A FLAT VIEW OF THE TABLE            
017200* ROW'S LEADING SYMBOL FIELD, SAME IDIOM AS THE ROW-KEY ADDED             
017300* TO PEGQTR/PEGTBL UNDER CR-0402.                                         
017400*--------------------------------------------------------------           
017500     05  PT-ROW-KEY REDEFINES PROFILE-TABLE                       CR-0402 
017600                 OCCURS 1 TO 2000 TIMES                                   
017700                 DEPENDING ON WS-PROFILE-COUNT                            
017800                 INDEXED BY PT-RK-NDX.                                    
017900         10  PT-RK-SYMBOL          PIC X(10).                             
018000         10  FILLER                PIC X(110).                            
018100 01  BENCHMARK-TABLE-AREA.                                                
018200     05  BENCHMARK-TABLE OCCURS 29 TIMES                                  
018300                 INDEXED BY BMK-NDX.                                      
018400         10  BT-YEARS-AGO          PIC 9(02).                             
018500         10  BT-SP500-GROWTH       PIC S9(05)V9999.               CR-2183 
018600         10  FILLER                PIC X(03).                             
018700*--------------------------------------------------------------           
018800* QUARTER-TABLE, BELOW, IS THE SAME LAYOUT PEGHIST EXPECTS                
018900* ON ITS CALL INTERFACE -- PEGSCRN OWNS THE STORAGE AND PASSES            
019000* IT BY REFERENCE, THE SAME CALL CONVENTION UNEMQUE USED WITH             
019100* UNEMREAD.                                                               
019200*--------------------------------------------------------------           
019300     COPY PEGTBL.                                                         
019400 01  WS-BACKTEST-FIELDS.                                                  
019500     05  WS-YEARS-AGO              PIC S9(03) COMP VALUE 0.               
019600     05  WS-LATEST-ELEMENT-INDEX   PIC S9(05) COMP VALUE 0.               
019700     05  WS-CURRENT-YEAR           PIC 9(04) VALUE 0.                     
019800     05  WS-REPORT-YEAR            PIC 9(04) VALUE 0.                     
019900     05  WS-GROWTH-SUM             PIC S9(09)V99 VALUE 0.         CR-2183 
020000     05  WS-PICK-COUNT             PIC S9(05) COMP VALUE 0.               
020100     05  WS-PICK-DENOM             PIC S9(09) COMP VALUE 0.               
020200     05  WS-LATEST-PRICE-THEN      PIC S9(09)V99 VALUE 0.         CR-2183 
020300     05  WS-SELL-PRICE             PIC S9(09)V99 VALUE 0.         CR-2183 
020400     05  WS-CURRENT-PE             PIC S9(07)V9999 VALUE 0.       CR-2183 
020500     05  WS-GROWTH-RATIO           PIC S9(05)V9999 VALUE 0.       CR-2183 
020600     05  WS-AVERAGE-GROWTH         PIC S9(05)V9999 VALUE 0.       CR-2183 
020700     05  WS-ANNUAL-EXPONENT        PIC S9(01)V9999 VALUE 0.       CR-2183 
020800*--------------------------------------------------------------           
020900* THE "-D" FIELDS BELOW ARE DISPLAY-ROUNDED COPIES, ONE DECIMAL           
021000* PLACE, TAKEN JUST BEFORE A DETAIL OR SUMMARY LINE IS BUILT.             
021100* FULL-PRECISION COMPARISONS AND ACCUMULATIONS ALWAYS USE THE             
021200* FIELDS ABOVE, NEVER THESE (CR-0781 REVIEW NOTE).                        
021300*--------------------------------------------------------------           
021400     05  WS-PEG0-D                 PIC S9(05)V9 VALUE 0.                  
021500     05  WS-PEG1-D                 PIC S9(05)V9 VALUE 0.                  
021600     05  WS-PEG2-D                 PIC S9(05)V9 VALUE 0.                  
021700     05  WS-CURRENT-PE-D           PIC S9(05)V9 VALUE 0.                  
021800     05  WS-GROWTH-TILL-SELL-PCT-D PIC S9(05)V9 VALUE 0.                  
021900     05  WS-LATEST-PRICE-THEN-D    PIC S9(07)V9 VALUE 0.                  
022000     05  WS-SELL-PRICE-D           PIC S9(07)V9 VALUE 0.                  
022100     05  WS-INCREASE-PCT-D         PIC S9(05)V9 VALUE 0.                  
022200     05  WS-ANNUAL-PCT-D           PIC S9(05)V9 VALUE 0.                  
022300     05  FILLER                    PIC X(10).                             
022400 01  WS-SWITCHES.                                                         
022500     05  WS-SCREEN-FAIL-SW         PIC X(01) VALUE 'N'.                   
022600         88  WS-SCREEN-FAILED              VALUE 'Y'.                     
022700     05  WS-SELECT-FAIL-SW         PIC X(01) VALUE 'N'.                   
022800         88  WS-SELECT-FAILED              VALUE 'Y'.                     
022900     05  WS-PROFILE-FOUND-SW       PIC X(01) VALUE 'N'.                   
023000         88  WS-PROFILE-FOUND              VALUE 'Y'.                     
023100     05  FILLER                    PIC X(07).                             
023200 01   REPORT-LINES.                                                       
023300     05  NEXT-REPORT-LINE          PIC X(180).                            
023400     05  HEADING-LINE-1.                                                  
023500         10  FILLER                PIC X(01) VALUE SPACE.                 
023600         10  FILLER                PIC X(16) VALUE                        
023700                 'PEG SCREEN YEAR '.                                      
023800         10  HL1-HORIZON-YEAR      PIC 9(04).                             
023900         10  FILLER                PIC X(10) VALUE SPACE.                 
024000         10  FILLER                PIC X(05) VALUE 'PAGE:'.               
024100         10  HL1-PAGE-NUM          PIC ZZZZ9.                             
024200         10  FILLER                PIC X(86) VALUE SPACE.                 
024300*--------------------------------------------------------------           
024400* HEADING-LINE-2 IS CARRIED OVER CHARACTER FOR CHARACTER FROM             
024500* THE OLD TIME-SHARE SCREEN HEADING AND DOES NOT NAME THE REAL            
024600* COLUMNS BELOW IT (THOSE ARE PEG0/PEG1/PEG2/PE/UPSIDE%/FROM-TO/          
024700* COMPANY-INDUSTRY).  NOBODY HERE KNOWS WHAT FED THAT ORIGINAL            
024800* HEADING OR WHY IT STUCK, BUT RUN CONTROL WANTS THE REPORT TO            
024900* MATCH PRIOR YEARS BYTE FOR BYTE, SO LEAVE IT ALONE (CR-2077).           
025000*--------------------------------------------------------------           
025100     05  HEADING-LINE-2.                                                  
025200         10  FILLER                PIC X(34) VALUE                        
025300                 'symbol  (Growth1, Growth2, Growth3'.                    
025400         10  FILLER                PIC X(33) VALUE                        
025500                 ')    DCF  PE  Upside%  fcfUpside%'.             CR-2077 
025600         10  FILLER                PIC X(65) VALUE SPACE.                 
025700     05  DETAIL-LINE.                                                     
025800         10  DL-SYMBOL             PIC X(10).                             
025900         10  FILLER                PIC X(01) VALUE SPACE.                 
026000         10  DL-PEG0               PIC ---9.9.                            
026100         10  FILLER                PIC X(01) VALUE SPACE.                 
026200         10  DL-PEG1               PIC ---9.9.                            
026300         10  FILLER                PIC X(01) VALUE SPACE.                 
026400         10  DL-PEG2               PIC ---9.9.                            
026500         10  FILLER                PIC X(01) VALUE SPACE.                 
026600         10  DL-CURRENT-PE         PIC ----9.9.                           
026700         10  FILLER                PIC X(01) VALUE SPACE.                 
026800         10  DL-UPSIDE-PCT         PIC ----9.9.                           
026900         10  FILLER                PIC X(01) VALUE '%'.                   
027000         10  FILLER                PIC X(02) VALUE SPACE.                 
027100         10  DL-FROM-PRICE         PIC ------9.9.                         
027200         10  FILLER                PIC X(04) VALUE ' -> '.                
027300         10  DL-TO-PRICE           PIC ------9.9.                         
027400         10  FILLER                PIC X(02) VALUE SPACE.                 
027500         10  DL-COMPANY-NAME       PIC X(60).                             
027600         10  FILLER                PIC X(03) VALUE ' | '.                 
027700         10  DL-INDUSTRY           PIC X(40).                             
027800     05  SUMMARY-LINE.                                                    
027900         10  FILLER                PIC X(01) VALUE SPACE.                 
028000         10  FILLER                PIC X(13) VALUE 'GROWTH-SUM= '.        
028100         10  SL-GROWTH-SUM         PIC -------9.99.                       
028200         10  FILLER                PIC X(02) VALUE SPACE.                 
028300         10  FILLER                PIC X(08) VALUE 'PICKS = '.            
028400         10  SL-PICK-DENOM         PIC -------9.                          
028500         10  FILLER                PIC X(02) VALUE SPACE.                 
028600         10  FILLER                PIC X(01) VALUE '('.                   
028700         10  SL-INCREASE-PCT       PIC ----9.9.                           
028800         10  FILLER                PIC X(01) VALUE ')'.                   
028900         10  FILLER                PIC X(01) VALUE SPACE.                 
029000         10  FILLER                PIC X(01) VALUE '('.                   
029100         10  SL-ANNUAL-PCT         PIC ----9.9.                           
029200         10  FILLER                PIC X(01) VALUE ')'.                   
029300         10  FILLER                PIC X(02) VALUE SPACE.                 
029400         10  FILLER                PIC X(11) VALUE 'SP500GRW = '.         
029500         10  SL-SP500-GROWTH       PIC ----9.9999.                        
029600         10  FILLER                PIC X(02) VALUE SPACE.                 
029700         10  FILLER                PIC X(06) VALUE 'YEAR: '.              
029800         10  SL-YEAR               PIC 9(04).                             
029900         10  FILLER                PIC X(11) VALUE SPACE.                 
030000*--------------------------------------------------------------           
030100* SL-ANNUAL-BLANK-VIEW LETS US WIPE OUT THE PARENTHESIZED                 
030200* ANNUAL-PCT FIELD (AND ITS PARENS) WITH ONE MOVE OF SPACES               
030300* WHEN YEARS-AGO = 0 OR PICK-COUNT = 0, RATHER THAN BLANKING              
030400* THREE SEPARATE ELEMENTARY ITEMS (CR-1290).                              
030500*--------------------------------------------------------------           
030600     05  SL-ANNUAL-BLANK-VIEW REDEFINES SUMMARY-LINE.                     
030700         10  FILLER                PIC X(55).                             
030800         10  SL-ANNUAL-BLANK       PIC X(09).                             
030900         10  FILLER                PIC X(46).                             
031000*--------------------------------------------------------------           
031100* SL-RATES-BLANK-VIEW COVERS BOTH THE INCREASE-PCT AND ANNUAL-            
031200* PCT FIELDS TOGETHER, FOR THE PICK-COUNT = 0 DEGENERATE-                 
031300* HORIZON CASE WHERE NEITHER IS MEANINGFUL.                               
031400*--------------------------------------------------------------           
031500     05  SL-RATES-BLANK-VIEW REDEFINES SUMMARY-LINE.                      
031600         10  FILLER                PIC X(45).                             
031700         10  SL-RATES-BLANK        PIC X(19).                             
031800         10  FILLER                PIC X(46).                             
031900 LINKAGE SECTION.                                                         
032000*--------------------------------------------------------------           
032100* PEGSCRN TAKES NO PARAMETERS ON ITS OWN CALL -- THIS JOB STEP            
032200* IS THE TOP OF THE RUN.  THE SECTION IS KEPT, EMPTY, SO THE              
032300* NEXT PROGRAM COPIED FROM THIS SHELL DOESN'T HAVE TO ADD IT.             
032400*--------------------------------------------------------------           
032500 PROCEDURE DIVISION.                                                      
032600 000-MAIN-LINE.                                                           
032700     PERFORM 100-INITIALIZE-RUN                                           
032800     PERFORM 150-LOAD-SYMBOL-TABLE THRU 159-EXIT                          
032900     PERFORM 160-LOAD-PROFILE-TABLE THRU 169-EXIT                         
033000     PERFORM 170-LOAD-BENCHMARK-TABLE THRU 179-EXIT                       
033100     PERFORM 300-RUN-BACKTEST-YEARS THRU 309-EXIT                         
033200     PERFORM 900-TERMINATE-RUN                                            
033300     STOP RUN.                                                            
033400 100-INITIALIZE-RUN.                                                      
033500     OPEN OUTPUT REPORT-FILE                                              
033600     ACCEPT TODAYS-DATE FROM DATE                                         
033700     IF TD-CV-YEAR < 50                                                   
033800         COMPUTE WS-CURRENT-YEAR = 2000 + TD-CV-YEAR              CR-1998 
033900     ELSE                                                                 
034000         COMPUTE WS-CURRENT-YEAR = 1900 + TD-CV-YEAR                      
034100     END-IF.                                                              
034200*--------------------------------------------------------------           
034300* 150-LOAD-SYMBOL-TABLE READS THE WHOLE UNIVERSE OF SYMBOLS               
034400* INTO MEMORY ONCE.  SYMBOL-FILE HOLDS ONE TICKER PER LINE.               
034500*--------------------------------------------------------------           
034600 150-LOAD-SYMBOL-TABLE.                                                   
034700     OPEN INPUT SYMBOL-FILE                                               
034800     PERFORM 155-READ-ONE-SYMBOL THRU 158-EXIT                            
034900         UNTIL WS-SYMBOL-EOF                                              
035000     CLOSE SYMBOL-FILE.                                                   
035100 159-EXIT.                                                                
035200     EXIT.                                                                
035300 155-READ-ONE-SYMBOL.                                                     
035400     READ SYMBOL-FILE                                                     
035500         AT END                                                           
035600             GO TO 158-EXIT                                               
035700     END-READ                                                             
035800     ADD 1                 TO WS-SYMBOL-COUNT                             
035900     MOVE SYMBOL-FILE-REC  TO ST-SYMBOL(WS-SYMBOL-COUNT).                 
036000 158-EXIT.                                                                
036100     EXIT.                                                                
036200*--------------------------------------------------------------           
036300* 160-LOAD-PROFILE-TABLE READS COMPANY NAME AND INDUSTRY FOR              
036400* EVERY SYMBOL WE MAY NEED TO PRINT A DETAIL LINE FOR.                    
036500*--------------------------------------------------------------           
036600 160-LOAD-PROFILE-TABLE.                                                  
036700     OPEN INPUT PROFILE-FILE                                              
036800     PERFORM 165-READ-ONE-PROFILE THRU 168-EXIT                           
036900         UNTIL WS-PROFILE-EOF                                             
037000     CLOSE PROFILE-FILE.                                                  
037100 169-EXIT.                                                                
037200     EXIT.                                                                
037300 165-READ-ONE-PROFILE.                                                    
037400     READ PROFILE-FILE                                                    
037500         AT END                                                           
037600             GO TO 168-EXIT                                               
037700     END-READ                                                             
037800     ADD 1                 TO WS-PROFILE-COUNT                            
037900     MOVE PF-SYMBOL        TO PT-SYMBOL(WS-PROFILE-COUNT)                 
038000     MOVE PF-COMPANY-NAME  TO PT-COMPANY-NAME(WS-PROFILE-COUNT)           
038100     MOVE PF-INDUSTRY      TO PT-INDUSTRY(WS-PROFILE-COUNT).              
038200 168-EXIT.                                                                
038300     EXIT.                                                                
038400*--------------------------------------------------------------           
038500* 170-LOAD-BENCHMARK-TABLE LOADS THE S&P 500 GROWTH FIGURE FOR            
038600* EACH OF THE 29 LOOKBACK YEARS.  BENCHMARK-TABLE IS DIRECT-              
038700* INDEXED BY YEARS-AGO + 1 SINCE THERE IS EXACTLY ONE ROW PER             
038800* HORIZON AND NO SEARCH IS NEEDED.                                        
038900*--------------------------------------------------------------           
039000 170-LOAD-BENCHMARK-TABLE.                                                
039100     OPEN INPUT BENCHMARK-FILE                                            
039200     PERFORM 175-READ-ONE-BENCHMARK THRU 178-EXIT                         
039300         UNTIL WS-BENCHMRK-EOF                                            
039400     CLOSE BENCHMARK-FILE.                                                
039500 179-EXIT.                                                                
039600     EXIT.                                                                
039700 175-READ-ONE-BENCHMARK.                                                  
039800     READ BENCHMARK-FILE                                                  
039900         AT END                                                           
040000             GO TO 178-EXIT                                               
040100     END-READ                                                             
040200     SET BMK-NDX           TO BF-YEARS-AGO                                
040300     SET BMK-NDX UP BY 1                                                  
040400     MOVE BF-YEARS-AGO     TO BT-YEARS-AGO(BMK-NDX)                       
040500     MOVE BF-SP500-GROWTH  TO BT-SP500-GROWTH(BMK-NDX).                   
040600 178-EXIT.                                                                
040700     EXIT.                                                                
040800*--------------------------------------------------------------           
040900* 300-RUN-BACKTEST-YEARS DRIVES THE WHOLE BACKTEST, ONE PASS              
041000* PER LOOKBACK HORIZON FROM THIS YEAR (YEARS-AGO = 0) BACK                
041100* THROUGH 28 YEARS AGO.                                                   
041200*--------------------------------------------------------------           
041300 300-RUN-BACKTEST-YEARS.                                                  
041400     PERFORM 305-RUN-ONE-HORIZON THRU 308-EXIT                            
041500         VARYING WS-YEARS-AGO FROM 0 BY 1                                 
041600         UNTIL WS-YEARS-AGO > 28.                                         
041700 309-EXIT.                                                                
041800     EXIT.                                                                
041900 305-RUN-ONE-HORIZON.                                                     
042000     PERFORM 310-INIT-HORIZON-TOTALS                                      
042100     PERFORM 315-PRINT-HORIZON-HEADER                                     
042200     PERFORM 320-SCREEN-SYMBOLS-LOOP THRU 329-EXIT                        
042300     PERFORM 390-PRINT-HORIZON-SUMMARY.                                   
042400 308-EXIT.                                                                
042500     EXIT.                                                                
042600 310-INIT-HORIZON-TOTALS.                                                 
042700     MOVE ZERO              TO WS-GROWTH-SUM                              
042800     MOVE ZERO              TO WS-PICK-COUNT.                             
042900*--------------------------------------------------------------           
043000* 315-PRINT-HORIZON-HEADER FORCES A FRESH PAGE FOR EVERY                  
043100* HORIZON -- ANALYSTS READ THIS REPORT ONE HORIZON AT A TIME,             
043200* SO EACH YEAR STARTS CLEAN (CR-1654).                                    
043300*--------------------------------------------------------------           
043400 315-PRINT-HORIZON-HEADER.                                                
043500     COMPUTE WS-REPORT-YEAR = WS-CURRENT-YEAR - WS-YEARS-AGO              
043600     MOVE WS-REPORT-YEAR    TO HL1-HORIZON-YEAR                           
043700     PERFORM 710-PRINT-HEADING-LINES.                             CR-1654 
043800*--------------------------------------------------------------           
043900* 320-SCREEN-SYMBOLS-LOOP APPLIES THE SCREEN TO EVERY SYMBOL IN           
044000* THE UNIVERSE FOR THE CURRENT HORIZON.                                   
044100*--------------------------------------------------------------           
044200 320-SCREEN-SYMBOLS-LOOP.                                                 
044300     PERFORM 330-SCREEN-ONE-SYMBOL THRU 339-EXIT                          
044400         VARYING SYM-NDX FROM 1 BY 1                                      
044500         UNTIL SYM-NDX > WS-SYMBOL-COUNT.                                 
044600 329-EXIT.                                                                
044700     EXIT.                                                                
044800*--------------------------------------------------------------           
044900* 330-SCREEN-ONE-SYMBOL PULLS ONE SYMBOL'S HISTORY VIA PEGHIST,           
045000* LOCATES THE QUARTER ROW FOR THIS HORIZON, AND RUNS IT THROUGH           
045100* THE SCREENING RULE AND SELECTION RULE.  A SYMBOL THAT FAILS             
045200* EITHER TEST, OR HAS NO USABLE HISTORY, FALLS THROUGH TO                 
045300* 339-EXIT WITHOUT PRINTING ANYTHING (STEPS I, III, VIII, X).             
045400*--------------------------------------------------------------           
045500 330-SCREEN-ONE-SYMBOL.                                                   
045600     MOVE ST-SYMBOL(SYM-NDX) TO REQUEST-SYMBOL                            
045700     CALL 'PEGHIST' USING REQUEST-SYMBOL, QUARTER-COUNT,          CR-2170 
045800                           FOUND-SW, QUARTER-TABLE                CR-2170 
045900     END-CALL                                                             
046000     IF SYMBOL-NOT-FOUND                                                  
046100         GO TO 339-EXIT                                                   
046200     END-IF                                                               
046300     COMPUTE WS-LATEST-ELEMENT-INDEX = WS-YEARS-AGO * 4                   
046400     IF QUARTER-COUNT < WS-LATEST-ELEMENT-INDEX + 2                       
046500         GO TO 339-EXIT                                                   
046600     END-IF                                                               
046700     SET QTR-NDX          TO WS-LATEST-ELEMENT-INDEX                      
046800     SET QTR-NDX UP BY 1                                                  
046900     MOVE 'N'                TO WS-SCREEN-FAIL-SW                         
047000     MOVE 'N'                TO WS-SELECT-FAIL-SW                         
047100     PERFORM 340-APPLY-SCREENING-RULE                                     
047200     IF WS-SCREEN-FAILED                                                  
047300         GO TO 339-EXIT                                                   
047400     END-IF                                                               
047500     PERFORM 360-COMPUTE-CURRENT-PE                                       
047600     PERFORM 350-APPLY-SELECTION-RULE                                     
047700     IF WS-SELECT-FAILED                                                  
047800         GO TO 339-EXIT                                                   
047900     END-IF                                                               
048000     PERFORM 333-LOOKUP-PROFILE THRU 334-EXIT                             
048100     PERFORM 365-COMPUTE-GROWTH                                           
048200     PERFORM 338-PRINT-DETAIL-LINE.                                       
048300 339-EXIT.                                                                
048400     EXIT.                                                                
048500*--------------------------------------------------------------           
048600* 333-LOOKUP-PROFILE FINDS COMPANY-NAME/INDUSTRY FOR THE DETAIL           
048700* LINE.  A SYMBOL WITH NO PROFILE ROW STILL PRINTS, WITH BLANK            
048800* COMPANY/INDUSTRY COLUMNS (NO SENSE SKIPPING A QUALIFYING PICK           
048900* OVER A MISSING PROFILE).                                                
049000*--------------------------------------------------------------           
049100 333-LOOKUP-PROFILE.                                                      
049200     MOVE 'N'                TO WS-PROFILE-FOUND-SW                       
049300     MOVE SPACE               TO DL-COMPANY-NAME                          
049400     MOVE SPACE               TO DL-INDUSTRY                              
049500     IF WS-PROFILE-COUNT > 0                                              
049600         SET PRF-NDX          TO 1                                        
049700         SEARCH PROFILE-TABLE                                             
049800             AT END                                                       
049900                 MOVE 'N'     TO WS-PROFILE-FOUND-SW                      
050000             WHEN PT-SYMBOL(PRF-NDX) = REQUEST-SYMBOL                     
050100                 MOVE 'Y'              TO WS-PROFILE-FOUND-SW             
050200                 MOVE PT-COMPANY-NAME(PRF-NDX) TO DL-COMPANY-NAME         
050300                 MOVE PT-INDUSTRY(PRF-NDX)     TO DL-INDUSTRY             
050400         END-SEARCH                                                       
050500     END-IF.                                                              
050600 334-EXIT.                                                                
050700     EXIT.                                                                
050800*--------------------------------------------------------------           
050900* 340-APPLY-SCREENING-RULE -- STEP VIII.  TBL-PEG-GROUP-X BEING           
051000* ALL SPACES MEANS THE UPSTREAM FEED NEVER COMPUTED ANY OF THE            
051100* THREE TRAILING PEGS FOR THIS QUARTER (CR-0114); EVERY OTHER             
051200* TEST IS SKIPPED ONCE ONE TEST HAS ALREADY FAILED.                       
051300*--------------------------------------------------------------           
051400 340-APPLY-SCREENING-RULE.                                                
051500     IF TBL-PEG-GROUP-X(QTR-NDX) = SPACES                         CR-0114 
051600         MOVE 'Y'             TO WS-SCREEN-FAIL-SW                        
051700     END-IF                                                               
051800     IF WS-SCREEN-FAIL-SW = 'N'                                           
051900         IF NOT TBL-STABLE-GROWTH-5Y(QTR-NDX)                             
052000             MOVE 'Y'         TO WS-SCREEN-FAIL-SW                        
052100         END-IF                                                           
052200     END-IF                                                               
052300     IF WS-SCREEN-FAIL-SW = 'N'                                           
052400         IF NOT TBL-PROFITABLE-5Y(QTR-NDX)                                
052500             MOVE 'Y'         TO WS-SCREEN-FAIL-SW                        
052600         END-IF                                                           
052700     END-IF                                                               
052800     IF WS-SCREEN-FAIL-SW = 'N'                                           
052900         IF TBL-ALTMAN-Z(QTR-NDX) NOT > 2.2                               
053000             MOVE 'Y'         TO WS-SCREEN-FAIL-SW                        
053100         END-IF                                                           
053200     END-IF                                                               
053300     IF WS-SCREEN-FAIL-SW = 'N'                                           
053400         IF TBL-EPS-TTM(QTR-NDX) NOT > 0                                  
053500             MOVE 'Y'         TO WS-SCREEN-FAIL-SW                        
053600         END-IF                                                           
053700     END-IF.                                                              
053800*--------------------------------------------------------------           
053900* 350-APPLY-SELECTION-RULE -- STEP X, APPLIED ONLY AFTER THE              
054000* SCREENING RULE ABOVE HAS PASSED.                                        
054100*--------------------------------------------------------------           
054200 350-APPLY-SELECTION-RULE.                                                
054300     IF TBL-PEG-0(QTR-NDX) NOT < 1.1                                      
054400         MOVE 'Y'             TO WS-SELECT-FAIL-SW                        
054500     END-IF                                                               
054600     IF WS-SELECT-FAIL-SW = 'N'                                           
054700         IF TBL-PEG-1(QTR-NDX) NOT < 1.1                                  
054800             MOVE 'Y'         TO WS-SELECT-FAIL-SW                        
054900         END-IF                                                           
055000     END-IF                                                               
055100     IF WS-SELECT-FAIL-SW = 'N'                                           
055200         IF TBL-PEG-2(QTR-NDX) NOT < 1.1                                  
055300             MOVE 'Y'         TO WS-SELECT-FAIL-SW                        
055400         END-IF                                                           
055500     END-IF                                                               
055600     IF WS-SELECT-FAIL-SW = 'N'                                           
055700         IF WS-CURRENT-PE NOT > 20                                        
055800             MOVE 'Y'         TO WS-SELECT-FAIL-SW                        
055900         END-IF                                                           
056000     END-IF.                                                              
056100*--------------------------------------------------------------           
056200* 360-COMPUTE-CURRENT-PE -- STEP IX.  FULL PRECISION IS KEPT IN           
056300* WS-CURRENT-PE FOR THE SELECTION RULE COMPARE ABOVE; THE                 
056400* ROUNDED ONE-DECIMAL COPY IS TAKEN SEPARATELY, AT PRINT TIME.            
056500*--------------------------------------------------------------           
056600 360-COMPUTE-CURRENT-PE.                                                  
056700     MOVE TBL-PRICE(QTR-NDX) TO WS-LATEST-PRICE-THEN                      
056800     COMPUTE WS-CURRENT-PE =                                              
056900             WS-LATEST-PRICE-THEN / TBL-EPS-TTM(QTR-NDX).                 
057000*--------------------------------------------------------------           
057100* 365-COMPUTE-GROWTH -- STEPS XI THRU XIV.  SELL-PRICE IS THE             
057200* SYMBOL'S MOST RECENT KNOWN PRICE; THE BACKWARD-SEARCH SELL-             
057300* INDEX LOGIC THAT ONCE STOOD HERE WAS PERMANENTLY DISABLED BY            
057400* DAVID QUINTERO IN THE ORIGINAL SOURCE AND WAS NEVER BROUGHT             
057500* FORWARD INTO THIS PROGRAM.                                              
057600*--------------------------------------------------------------           
057700 365-COMPUTE-GROWTH.                                                      
057800     MOVE TBL-LATEST-PRICE(QTR-NDX) TO WS-SELL-PRICE                      
057900     COMPUTE WS-GROWTH-RATIO =                                            
058000             WS-SELL-PRICE / WS-LATEST-PRICE-THEN                         
058100     COMPUTE WS-GROWTH-SUM ROUNDED =                                      
058200             WS-GROWTH-SUM + (WS-GROWTH-RATIO * 1000)                     
058300     ADD 1                    TO WS-PICK-COUNT                            
058400     COMPUTE WS-GROWTH-TILL-SELL-PCT-D ROUNDED =                          
058500             (WS-GROWTH-RATIO - 1) * 100.                                 
058600*--------------------------------------------------------------           
058700* 338-PRINT-DETAIL-LINE -- STEP XV.  THE FULL-PRECISION WORKING           
058800* FIELDS ARE ROUNDED TO ONE DISPLAY DECIMAL ONLY HERE, AT PRINT           
058900* TIME, SO THE SCREENING/SELECTION COMPARES NEVER SAW A ROUNDED           
059000* VALUE (CR-1290).                                                        
059100*--------------------------------------------------------------           
059200 338-PRINT-DETAIL-LINE.                                                   
059300     COMPUTE WS-PEG0-D ROUNDED = TBL-PEG-0(QTR-NDX)                       
059400     COMPUTE WS-PEG1-D ROUNDED = TBL-PEG-1(QTR-NDX)                       
059500     COMPUTE WS-PEG2-D ROUNDED = TBL-PEG-2(QTR-NDX)                       
059600     COMPUTE WS-CURRENT-PE-D ROUNDED = WS-CURRENT-PE                      
059700     COMPUTE WS-LATEST-PRICE-THEN-D ROUNDED =                             
059800             WS-LATEST-PRICE-THEN                                         
059900     COMPUTE WS-SELL-PRICE-D ROUNDED = WS-SELL-PRICE                      
060000     MOVE ST-SYMBOL(SYM-NDX)   TO DL-SYMBOL                               
060100     MOVE WS-PEG0-D            TO DL-PEG0                                 
060200     MOVE WS-PEG1-D            TO DL-PEG1                                 
060300     MOVE WS-PEG2-D            TO DL-PEG2                                 
060400     MOVE WS-CURRENT-PE-D      TO DL-CURRENT-PE                           
060500     MOVE WS-GROWTH-TILL-SELL-PCT-D                                       
060600                               TO DL-UPSIDE-PCT                           
060700     MOVE WS-LATEST-PRICE-THEN-D                                          
060800                               TO DL-FROM-PRICE                           
060900     MOVE WS-SELL-PRICE-D      TO DL-TO-PRICE                             
061000     MOVE DETAIL-LINE          TO NEXT-REPORT-LINE                        
061100     PERFORM 700-PRINT-REPORT-LINE                                        
061200     ADD 1                     TO WS-TOTAL-DETAIL-LINES.          CR-2155 
061300*--------------------------------------------------------------           
061400* 390-PRINT-HORIZON-SUMMARY -- STEP 1.D.  PICK-COUNT = 0 MAKES            
061500* AVERAGE-GROWTH UNDEFINED (DIVIDE BY ZERO), SO THE RATES ARE             
061600* BLANKED RATHER THAN COMPUTED.  YEARS-AGO = 0 MAKES ANNUAL-PCT           
061700* UNDEFINED THE SAME WAY, EVEN WHEN THERE WERE PICKS (CR-1290).           
061800*--------------------------------------------------------------           
061900 390-PRINT-HORIZON-SUMMARY.                                               
062000     MOVE SPACE                TO SUMMARY-LINE                            
062100     SET BMK-NDX               TO WS-YEARS-AGO                            
062200     SET BMK-NDX UP BY 1                                                  
062300     MOVE WS-GROWTH-SUM        TO SL-GROWTH-SUM                           
062400     COMPUTE WS-PICK-DENOM = WS-PICK-COUNT * 1000                         
062500     MOVE WS-PICK-DENOM        TO SL-PICK-DENOM                           
062600     MOVE BT-SP500-GROWTH(BMK-NDX)                                        
062700                               TO SL-SP500-GROWTH                         
062800     MOVE WS-REPORT-YEAR       TO SL-YEAR                                 
062900     IF WS-PICK-COUNT = 0                                                 
063000         MOVE SPACE            TO SL-RATES-BLANK                  CR-1290 
063100     ELSE                                                                 
063200         COMPUTE WS-AVERAGE-GROWTH =                                      
063300                 WS-GROWTH-SUM / (WS-PICK-COUNT * 1000)                   
063400         COMPUTE WS-INCREASE-PCT-D ROUNDED =                              
063500                 (WS-AVERAGE-GROWTH - 1) * 100                            
063600         MOVE WS-INCREASE-PCT-D                                           
063700                               TO SL-INCREASE-PCT                         
063800         IF WS-YEARS-AGO = 0                                              
063900             MOVE SPACE        TO SL-ANNUAL-BLANK                 CR-1290 
064000         ELSE                                                             
064100             COMPUTE WS-ANNUAL-EXPONENT = 1 / WS-YEARS-AGO                
064200             COMPUTE WS-ANNUAL-PCT-D ROUNDED =                            
064300                     (WS-AVERAGE-GROWTH ** WS-ANNUAL-EXPONENT             
064400                                          - 1) * 100                      
064500             MOVE WS-ANNUAL-PCT-D                                         
064600                               TO SL-ANNUAL-PCT                           
064700         END-IF                                                           
064800     END-IF                                                               
064900     MOVE SUMMARY-LINE         TO NEXT-REPORT-LINE                        
065000     PERFORM 700-PRINT-REPORT-LINE                                        
065100     MOVE SPACE                TO NEXT-REPORT-LINE                        
065200     PERFORM 700-PRINT-REPORT-LINE.                                       
065300*--------------------------------------------------------------           
065400* 700-PRINT-REPORT-LINE FORCES A HEADING BREAK WHEN THE PAGE IS           
065500* FULL, THEN WRITES WHATEVER LINE THE CALLER BUILT IN                     
065600* NEXT-REPORT-LINE.  ADAPTED FROM THE COVID PROGRAM'S 9000                
065700* REPORT-LINE PARAGRAPH, SAME SHOP IDIOM (CR-1654).                       
065800*--------------------------------------------------------------           
065900 700-PRINT-REPORT-LINE.                                                   
066000     IF LINE-COUNT > LINES-ON-PAGE                                        
066100         PERFORM 710-PRINT-HEADING-LINES                                  
066200     END-IF                                                               
066300     MOVE NEXT-REPORT-LINE     TO REPORT-RECORD                           
066400     PERFORM 720-WRITE-PRINT-LINE.                                        
066500*--------------------------------------------------------------           
066600* 710-PRINT-HEADING-LINES ALWAYS STARTS A FRESH PAGE -- CALLED            
066700* BOTH ON OVERFLOW AND ONCE PER HORIZON FROM 315 ABOVE.                   
066800*--------------------------------------------------------------           
066900 710-PRINT-HEADING-LINES.                                                 
067000     MOVE PAGE-COUNT           TO HL1-PAGE-NUM                            
067100     MOVE HEADING-LINE-1       TO REPORT-RECORD                           
067200     WRITE REPORT-RECORD                                                  
067300         AFTER ADVANCING PAGE                                             
067400     MOVE 2                    TO LINE-SPACEING                           
067500     MOVE HEADING-LINE-2       TO REPORT-RECORD                           
067600     PERFORM 720-WRITE-PRINT-LINE                                         
067700     MOVE 1                    TO LINE-SPACEING                           
067800     ADD 1                     TO PAGE-COUNT                              
067900     MOVE 4                    TO LINE-COUNT.                             
068000*--------------------------------------------------------------           
068100* 720-WRITE-PRINT-LINE IS THE ONLY PARAGRAPH THAT ACTUALLY                
068200* WRITES REPORT-FILE, SO LINE-COUNT STAYS ACCURATE NO MATTER              
068300* WHICH CALLER GOT US HERE.                                               
068400*--------------------------------------------------------------           
068500 720-WRITE-PRINT-LINE.                                                    
068600     WRITE REPORT-RECORD                                                  
068700         AFTER ADVANCING LINE-SPACEING                                    
068800     ADD LINE-SPACEING         TO LINE-COUNT                              
068900     MOVE 1                    TO LINE-SPACEING                           
069000     MOVE SPACE                TO REPORT-RECORD.                          
069100*--------------------------------------------------------------           
069200* 900-TERMINATE-RUN CLOSES WHAT 100-INITIALIZE-RUN OPENED.  THE           
069300* THREE INPUT FILES ARE ALREADY CLOSED BY THEIR OWN LOAD                  
069400* PARAGRAPHS ABOVE (150/160/170), SO ONLY REPORT-FILE REMAINS.            
069500*--------------------------------------------------------------           
069600 900-TERMINATE-RUN.                                                       
069700     DISPLAY 'PEGSCRN: TOTAL DETAIL LINES WRITTEN = '                     
069800             WS-TOTAL-DETAIL-LINES                                        
069900     CLOSE REPORT-FILE.                                                   
