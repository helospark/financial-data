000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PEGHIST.                                                  
000300 AUTHOR.        DAVID QUINTERO.                                           
000400 INSTALLATION.  MERIDIAN SECURITIES - DATA PROCESSING.                    
000500 DATE-WRITTEN.  04/11/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*--------------------------------------------------------------           
000900* PROGRAM NAME:    PEGHIST                                                
001000* ORIGINAL AUTHOR: DAVID QUINTERO                                         
001100* PURPOSE:         GIVEN ONE TICKER SYMBOL ON REQUEST-SYMBOL,             
001200*                  SEQUENTIALLY SCAN FINANCIALS-FILE AND RETURN           
001300*                  EVERY QUARTER BELONGING TO THAT SYMBOL, MOST           
001400*                  RECENT QUARTER FIRST, IN QUARTER-TABLE.                
001500*                  FINANCIALS-FILE IS SORTED BY SYMBOL THEN BY            
001600*                  QUARTER-INDEX ASCENDING, SO ONE PASS THROUGH           
001700*                  THE SYMBOL'S ROWS IS ALL THAT IS NEEDED.               
001800* CALLED BY:       PEGSCRN, ONCE PER SYMBOL PER YEARS-AGO PASS.           
001900*--------------------------------------------------------------           
002000* MAINTENANCE LOG                                                         
002100* DATE       AUTHOR           MAINTENANCE REQUIREMENT                     
002200* ---------- ---------------- ----------------------------------          
002300* 04/11/91   DAVID QUINTERO   CREATED FOR TRAILING PEG SCREEN             
002400* 09/02/91   DAVID QUINTERO   ADDED OPEN-PER-CALL, SYMBOL NOT             
002500*                             IN FILE WAS ABENDING JOB STEP               
002600* 02/14/93   R SABOURIN       QUARTER-INDEX NOW CHECKED ASCEND-           
002700*                             ING, FEED HAD A REORDER BUG                 
002800* 07/30/95   R SABOURIN       RAISED TABLE CAP 60 TO 120 QTRS             
002900* 11/19/98   ED ACKERMAN      Y2K: NO DATE FIELDS IN THIS PGM,            
003000*                             REVIEWED ONLY, NO CHANGE REQUIRED           
003100* 03/08/02   K MBEKI          CR-0402 ROW-KEY REDEFINES ADDED,            
003200*                             SPED UP THE MOVE TO TABLE ROW               
003300* 06/21/06   K MBEKI          CR-0114 SPACES CHECK ADDED SO A             
003400*                             SHORT-FEED QUARTER DOESN'T LOOK             
003500*                             LIKE A ZERO PEG TO THE CALLER               
003600* 10/30/11   T OYELARAN       CR-0781 FILE STATUS 10 (NO NEXT             
003700*                             SYMBOL) NO LONGER TREATED AS AN             
003800*                             ERROR, JUST END OF THIS SYMBOL'S            
003900*                             RUN OF ROWS                                 
004000* 04/19/21   J FENWICK        CR-2033 STORE LOOP WAS TESTING THE          
004100*                             QUARTER CAP ONE ITERATION TOO LATE,         
004200*                             SYMBOL WITH A 121ST QUARTER WAS             
004300*                             STORING PAST THE TABLE'S HIGH BOUND         
004400* 08/30/23   R SABOURIN       CR-2140 PEGTBL/PEGQTR PICKED UP             
004500*                             THE OLD VENDOR-SOURCE AND BATCH-ID          
004600*                             FIELDS, NO CHANGE NEEDED HERE SINCE         
004700*                             THIS PGM NEVER REFERENCED THEM              
004800* 02/06/24   R SABOURIN       CR-2155 ADDED WS-CALL-COUNT, OPS            
004900*                             WANTED A SURVIVING CALL TALLY FOR           
005000*                             ABEND DUMPS, SEE PEGSCRN LOG TOO            
005100* 05/14/24   J FENWICK        CR-2170 DROPPED THE LK- PREFIX FROM CR-2170 
005200*                             THE CALL PARAMETERS, NO OTHER CALL  CR-2170 
005300*                             IN THE SHOP PREFIXES LINKAGE NAMES  CR-2170 
005400* 06/03/24   K MBEKI          CR-2183 PEGTBL ROW FIELDS BACK TO   CR-2183 
005500*                             DISPLAY, SAME AS EVERY OTHER FIELD  CR-2183 
005600*                             IN THE SHOP, NO CHANGE NEEDED HERE  CR-2183 
005700*                             SINCE THIS PGM JUST MOVES THE ROW   CR-2183 
005800*--------------------------------------------------------------           
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SOURCE-COMPUTER.   IBM-3090.                                             
006200 OBJECT-COMPUTER.   IBM-3090.                                             
006300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT FINANCIALS-FILE  ASSIGN TO FINHIST                            
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS IS WS-FINHIST-STATUS.                                
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100 FD  FINANCIALS-FILE                                                      
007200     LABEL RECORDS ARE STANDARD                                           
007300     RECORDING MODE IS F.                                                 
007400 01  FINANCIALS-FILE-REC.                                                 
007500     COPY PEGQTR.                                                         
007600 WORKING-STORAGE SECTION.                                                 
007700*--------------------------------------------------------------           
007800* WS-CALL-COUNT SURVIVES FOR THE LIFE OF THE JOB STEP, NOT JUST           
007900* ONE CALL, SO IT IS A STANDALONE 77-LEVEL INSTEAD OF LIVING IN           
008000* WS-COUNTERS BELOW (WHICH 100-INITIALIZE-CALL RESETS EVERY               
008100* CALL).  LETS A CORE DUMP SHOW HOW MANY SYMBOLS PEGSCRN HAD              
008200* ASKED FOR BEFORE AN ABEND (CR-2155).                                    
008300*--------------------------------------------------------------           
008400 77  WS-CALL-COUNT               PIC S9(07) COMP VALUE 0.         CR-2155 
008500 01  WS-FINHIST-STATUS          PIC X(02).                                
008600     88  WS-FINHIST-OK                  VALUE '00'.                       
008700     88  WS-FINHIST-EOF                 VALUE '10'.                       
008800 01  WS-SWITCHES.                                                         
008900     05  WS-EOF-SW               PIC X(01) VALUE 'N'.                     
009000         88  WS-EOF                      VALUE 'Y'.                       
009100     05  WS-PAST-SYMBOL-SW       PIC X(01) VALUE 'N'.                     
009200         88  WS-PAST-SYMBOL              VALUE 'Y'.                       
009300     05  FILLER                   PIC X(08).                              
009400 01  WS-COUNTERS.                                                         
009500     05  WS-QTR-SUB               PIC S9(03) COMP VALUE 0.                
009600     05  WS-LAST-QUARTER-INDEX    PIC S9(05) COMP VALUE -1.               
009700     05  FILLER                   PIC X(08).                              
009800*--------------------------------------------------------------           
009900* WS-SYMBOL-COMPARE-VIEW REDEFINES THE HELD RECORD AS JUST THE            
010000* LEADING SYMBOL FIELD, SO THE "HAVE WE MOVED PAST OUR SYMBOL"            
010100* TEST DOESN'T HAVE TO QUALIFY THE WHOLE RECORD.                          
010200*--------------------------------------------------------------           
010300 01  WS-HELD-RECORD.                                                      
010400     COPY PEGQTR.                                                         
010500 01  WS-SYMBOL-COMPARE-VIEW REDEFINES WS-HELD-RECORD.                     
010600     05  WS-SCV-SYMBOL            PIC X(10).                              
010700     05  FILLER                   PIC X(50).                              
010800 LINKAGE SECTION.                                                         
010900     COPY PEGTBL.                                                 CR-2183 
011000*--------------------------------------------------------------           
011100* 000-MAIN-LINE IS THE ONLY PARAGRAPH CALLED FROM OUTSIDE.  IT            
011200* OPENS THE FILE FRESH ON EVERY CALL, THE SAME AS UNEMREAD DID            
011300* FOR VSAM -- FINANCIALS-FILE IS LINE SEQUENTIAL BUT THE SHOP             
011400* KEPT THE OPEN-PER-CALL HABIT SO A HUNG FILE HANDLE FROM ONE             
011500* SYMBOL NEVER CARRIES FORWARD TO THE NEXT.                               
011600*--------------------------------------------------------------           
011700 PROCEDURE DIVISION USING REQUEST-SYMBOL, QUARTER-COUNT,          CR-2170 
011800                           FOUND-SW, QUARTER-TABLE.               CR-2170 
011900 000-MAIN-LINE.                                                           
012000     PERFORM 100-INITIALIZE-CALL                                          
012100     PERFORM 200-FIND-SYMBOL-RECORDS THRU 290-EXIT                        
012200     PERFORM 900-TERMINATE-CALL                                           
012300     GOBACK.                                                              
012400 100-INITIALIZE-CALL.                                                     
012500     ADD 1                 TO WS-CALL-COUNT                               
012600     MOVE 'N'            TO FOUND-SW                                      
012700     MOVE ZERO            TO QUARTER-COUNT                                
012800     MOVE 'N'            TO WS-EOF-SW                                     
012900     MOVE 'N'            TO WS-PAST-SYMBOL-SW                             
013000     MOVE ZERO            TO WS-QTR-SUB                                   
013100     MOVE -1               TO WS-LAST-QUARTER-INDEX                       
013200     OPEN INPUT FINANCIALS-FILE                                           
013300     IF NOT WS-FINHIST-OK                                                 
013400         MOVE 'Y'          TO WS-EOF-SW                                   
013500     END-IF.                                                              
013600*--------------------------------------------------------------           
013700* 200-FIND-SYMBOL-RECORDS SCANS FORWARD UNTIL A ROW MATCHES THE           
013800* REQUESTED SYMBOL, THEN KEEPS TAKING ROWS WHILE THE SYMBOL IS            
013900* STILL THE SAME ONE AND THE TABLE HAS ROOM.  BECAUSE THE FEED            
014000* IS SORTED, THE FIRST SYMBOL CHANGE AFTER A MATCH IS THE END             
014100* OF THIS SYMBOL'S HISTORY (CR-0781).  THE UNTIL TEST BELOW IS            
014200* >= 120, NOT > 120 -- WS-QTR-SUB IS BUMPED BEFORE THE TABLE              
014300* MOVE, SO A PRE-TEST OF > 120 LET THE 121ST QUARTER GET STORED           
014400* PAST THE TABLE'S HIGH BOUND (CR-2033).                                  
014500*--------------------------------------------------------------           
014600 200-FIND-SYMBOL-RECORDS.                                                 
014700     PERFORM 210-READ-NEXT-RECORD THRU 219-EXIT                           
014800     PERFORM 220-SKIP-TO-SYMBOL THRU 229-EXIT                             
014900         UNTIL WS-EOF OR PQ-SYMBOL OF FINANCIALS-FILE-REC                 
015000                              = REQUEST-SYMBOL                            
015100     IF WS-EOF                                                            
015200         GO TO 290-EXIT                                                   
015300     END-IF                                                               
015400     MOVE 'Y'              TO FOUND-SW                                    
015500     PERFORM 230-STORE-ONE-ROW THRU 239-EXIT                              
015600         UNTIL WS-EOF OR WS-PAST-SYMBOL                                   
015700                       OR WS-QTR-SUB >= 120.                      CR-2033 
015800 290-EXIT.                                                                
015900     EXIT.                                                                
016000 210-READ-NEXT-RECORD.                                                    
016100     READ FINANCIALS-FILE                                                 
016200         AT END                                                           
016300             MOVE 'Y'      TO WS-EOF-SW                                   
016400     END-READ.                                                            
016500 219-EXIT.                                                                
016600     EXIT.                                                                
016700 220-SKIP-TO-SYMBOL.                                                      
016800     PERFORM 210-READ-NEXT-RECORD THRU 219-EXIT.                          
016900 229-EXIT.                                                                
017000     EXIT.                                                                
017100*--------------------------------------------------------------           
017200* 230-STORE-ONE-ROW MOVES THE CURRENT FEED RECORD INTO THE NEXT           
017300* TABLE SLOT AND CHECKS WHETHER THE QUARTER NUMBERING STAYED              
017400* ASCENDING (R SABOURIN'S 1993 FIX) BEFORE READING THE ROW THAT           
017500* FOLLOWS.                                                                
017600*--------------------------------------------------------------           
017700 230-STORE-ONE-ROW.                                                       
017800     ADD 1                 TO WS-QTR-SUB                                  
017900     MOVE FINANCIALS-FILE-REC                                             
018000                           TO WS-HELD-RECORD                              
018100     MOVE FINANCIALS-FILE-REC                                             
018200                           TO TBL-FINANCIAL-QUARTER(WS-QTR-SUB)           
018300     IF TBL-RK-SYMBOL(WS-QTR-SUB) NOT = REQUEST-SYMBOL                    
018400         DISPLAY 'PEGHIST: ROW-KEY SYMBOL MISMATCH, SUB '                 
018500                 WS-QTR-SUB                                               
018600     END-IF                                                               
018700     IF PQ-QUARTER-INDEX OF FINANCIALS-FILE-REC                           
018800             < WS-LAST-QUARTER-INDEX                                      
018900         DISPLAY 'PEGHIST: QUARTER-INDEX OUT OF ORDER FOR '               
019000                 REQUEST-SYMBOL                                           
019100     END-IF                                                               
019200     MOVE PQ-QUARTER-INDEX OF FINANCIALS-FILE-REC                         
019300                           TO WS-LAST-QUARTER-INDEX                       
019400     PERFORM 210-READ-NEXT-RECORD THRU 219-EXIT                           
019500     IF NOT WS-EOF                                                        
019600         IF PQ-SYMBOL OF FINANCIALS-FILE-REC                              
019700                 NOT = REQUEST-SYMBOL                                     
019800             MOVE 'Y'      TO WS-PAST-SYMBOL-SW                           
019900         END-IF                                                           
020000     END-IF.                                                              
020100 239-EXIT.                                                                
020200     EXIT.                                                                
020300 900-TERMINATE-CALL.                                                      
020400     MOVE WS-QTR-SUB       TO QUARTER-COUNT                               
020500     IF WS-FINHIST-OK OR WS-FINHIST-EOF                                   
020600         CLOSE FINANCIALS-FILE                                            
020700     END-IF.                                                              
